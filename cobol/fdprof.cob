000100*  ******************************************
000200*                                           *
000300*   Record Definition For Profile File       *
000400*      Dataset Header (H) & Column (C)       *
000500*      records, one stream, RUN-DATE ties    *
000600*      the two record types together.        *
000700*  ******************************************
000800*   Fixed 120 bytes, H and C both padded to this length.
000900*
001000*   16/12/25 rmh - Created.
001100*   08/01/26 rmh - COL-NAME widened 24 -> 30 to match
001200*                  profiler v2 output.
001300*   22/02/26 rmh - Added DQ-CR-Filler pad after confirming
001400*                  profiler always emits 107-byte C records.
001500*
001600 FD  Profile-File
001700     label records are standard
001800     record contains 120 characters.
001900*
002000 01  DQ-Profile-Record          pic x(120).
002100*
002200 01  DQ-Header-Record           redefines DQ-Profile-Record.
002300     03  DQ-HR-Rec-Type         pic x.
002400         88  DQ-HR-Is-Header        value "H".
002500     03  DQ-HR-Dataset-Name     pic x(30).
002600     03  DQ-HR-Row-Count        pic 9(9).
002700     03  DQ-HR-Column-Count     pic 9(3).
002800     03  DQ-HR-Run-Date         pic 9(8).
002900     03  filler                 pic x(69).
003000*
003100 01  DQ-Column-Record           redefines DQ-Profile-Record.
003200     03  DQ-CR-Rec-Type         pic x.
003300         88  DQ-CR-Is-Column        value "C".
003400     03  DQ-CR-Col-Name         pic x(30).
003500     03  DQ-CR-Base-Type        pic x(10).
003600         88  DQ-CR-Is-Int           value "INT".
003700         88  DQ-CR-Is-Float         value "FLOAT".
003800         88  DQ-CR-Is-String        value "STRING".
003900         88  DQ-CR-Is-Datetime      value "DATETIME".
004000     03  DQ-CR-Null-Count       pic 9(9).
004100     03  DQ-CR-Unique-Count     pic 9(9).
004200     03  DQ-CR-Min-Val          pic s9(11)v99.
004300     03  DQ-CR-Max-Val          pic s9(11)v99.
004400     03  DQ-CR-Mean-Val         pic s9(11)v99.
004500     03  DQ-CR-Ts-Valid-Flag    pic x.
004600         88  DQ-CR-Ts-Is-Valid      value "Y".
004700     03  DQ-CR-Ts-Max-Date      pic 9(8).
004800     03  DQ-CR-Filler           pic x(13).
004900*

000100*  ******************************************
000200*                                           *
000300*   Shared Working Fields For DQ100          *
000400*  ******************************************
000500*
000600*   17/12/25 rmh - Created.
000700*   05/01/26 rmh - Added DQ-WK-Weight table & validation
000800*                  switch for U3 custom-weight rule.
000900*   19/01/26 rmh - Added Julian working fields for the
001000*                  timeliness delta-days routine.
001100*   26/01/26 rmh - DQ-WK-Col-Count widened 99 -> 9(3) to
001200*                  match COLUMN-COUNT on the header record.
001300*   11/02/26 rmh - Reworked DQ-WK-Dim-Scores / DQ-WK-Weight
001400*                  into OCCURS 7 tables and added the dimension
001500*                  name table (literal block + redefines, same
001600*                  trick as WSDQROLE) so GG/EE code can drive
001700*                  all seven dimensions from one subscript.
001800*                  Dropped the old named Acc/Comp/.../Integ
001900*                  fields - see DQ100 for the new references.
002000*   11/02/26 rmh - Added the name-scan work area (zz085) and
002100*                  per-dimension scratch accumulators asked
002200*                  for by the U1/U2 rewrite.
002300*   12/02/26 rmh - Replaced the century/quad-year Julian
002400*                  fields with the Fliegel-Van Flandern terms
002500*                  (A/Y2/M2/JDN) - the old fields were never
002600*                  actually wired up to a formula.
002700*
002800 01  DQ-Switches.
002900     03  DQ-Profile-Status      pic xx.
003000         88  DQ-Profile-Ok          value "00".
003100         88  DQ-Profile-Eof         value "10".
003200     03  DQ-Report-Status       pic xx.
003300         88  DQ-Report-Ok           value "00".
003400     03  DQ-Eof-Switch          pic x  value "N".
003500         88  DQ-At-Eof              value "Y".
003600     03  DQ-Weights-Ok-Switch   pic x  value "Y".
003700         88  DQ-Weights-Are-Ok      value "Y".
003800     03  DQ-WK-Contains-Flag    pic x  value "N".
003900         88  DQ-WK-Found            value "Y".
004000     03  DQ-WK-Override-Flag    pic x  value "N".
004100         88  DQ-WK-Override-Is-On   value "Y".
004200     03  DQ-WK-Signal-Flag      pic x  value "N".
004300         88  DQ-WK-Signal-On        value "Y".
004400     03  DQ-WK-Has-Critical-Flag pic x value "N".
004500         88  DQ-WK-Has-Critical     value "Y".
004600     03  filler                 pic x(4).
004700*
004800 01  DQ-WK-Header.
004900     03  DQ-WK-Dataset-Name     pic x(30).
005000     03  DQ-WK-Row-Count        pic 9(9) comp.
005100     03  DQ-WK-Col-Count        pic 9(3) comp.
005200     03  DQ-WK-Run-Date         pic 9(8).
005300     03  filler                 pic x(4).
005400*
005500 01  DQ-WK-Signals.
005600     03  DQ-SIG-Has-Txn-Id      pic x value "N".
005700         88  DQ-Has-Txn-Id          value "Y".
005800     03  DQ-SIG-Has-Amount      pic x value "N".
005900         88  DQ-Has-Amount          value "Y".
006000     03  DQ-SIG-Has-Timestamp   pic x value "N".
006100         88  DQ-Has-Timestamp       value "Y".
006200     03  DQ-SIG-Has-Kyc         pic x value "N".
006300         88  DQ-Has-Kyc             value "Y".
006400     03  DQ-SIG-Is-Text-Heavy   pic x value "N".
006500         88  DQ-Is-Text-Heavy       value "Y".
006600     03  filler                 pic x(4).
006700*
006800*   Dimension order, everywhere, subscript 1-7: Acc, Comp,
006900*   Cons, Time, Uniq, Valid, Integ.  DQ-Dim-Name below carries
007000*   the same order so report lines and EE/GG scoring code can
007100*   share one subscript, DQ-WK-Dim-Ix.
007200*
007300 01  DQ-WK-Dim-Scores.
007400     03  DQ-SC-Score            pic s9(3)v99 comp-3
007500                                 occurs 7.
007600     03  filler                 pic x(4).
007700*
007800 01  DQ-Dim-Name-Literal.
007900     03  filler   pic x(14) value "ACCURACY".
008000     03  filler   pic x(14) value "COMPLETENESS".
008100     03  filler   pic x(14) value "CONSISTENCY".
008200     03  filler   pic x(14) value "TIMELINESS".
008300     03  filler   pic x(14) value "UNIQUENESS".
008400     03  filler   pic x(14) value "VALIDITY".
008500     03  filler   pic x(14) value "INTEGRITY".
008600 01  DQ-Dim-Name-Table redefines DQ-Dim-Name-Literal.
008700     03  DQ-Dim-Name            pic x(14) occurs 7.
008800*
008900 01  DQ-WK-Weight.
009000     03  DQ-WT-Weight           pic 9v9(6) comp-3 occurs 7.
009100     03  DQ-WT-Sum              pic 9v9(6) comp-3.
009200     03  filler                 pic x(4).
009300*
009400 01  DQ-WK-Base-Dqs             pic s9(3)v99 comp-3.
009500 01  DQ-WK-Base-Dqs-Raw         pic s9(3)v9999 comp-3.
009600 01  DQ-WK-Base-Term            pic s9(3)v9999 comp-3.
009700*
009800*   Role-engine scratch - reused for every role, every
009900*   dataset.
010000*
010100 01  DQ-WK-Role-Scratch.
010200     03  DQ-RS-Role-Component   pic s9(3)v9999 comp-3.
010300     03  DQ-RS-One-Term         pic s9(3)v9999 comp-3.
010400     03  DQ-RS-Alpha            pic 9v9 comp-3 value 0.6.
010500     03  filler                 pic x(4).
010600*
010700*   Counters and subscripts.
010800*
010900 01  DQ-WK-Counters.
011000     03  DQ-WK-Datasets-Done    pic 9(7) comp.
011100     03  DQ-WK-Cols-Total       pic 9(9) comp.
011200     03  DQ-WK-Accurate-Cols    pic 9(3) comp.
011300     03  DQ-WK-Id-Cols          pic 9(3) comp.
011400     03  DQ-WK-Money-Cols       pic 9(3) comp.
011500     03  DQ-WK-Category-Cols    pic 9(3) comp.
011600     03  DQ-WK-String-Cols      pic 9(3) comp.
011700     03  DQ-WK-Ts-Valid-Cols    pic 9(3) comp.
011800     03  DQ-WK-Text-Heavy-Cols  pic 9(3) comp.
011900     03  DQ-WK-Total-Cells      pic 9(12) comp.
012000     03  DQ-WK-Point-Accum      pic s9(5)v9999 comp-3.
012100     03  DQ-WK-Null-Accum       pic 9(12) comp.
012200     03  DQ-WK-Ratio-Accum      pic s9(3)v9999 comp-3.
012300     03  DQ-WK-Ratio-One        pic s9(3)v9999 comp-3.
012400     03  DQ-WK-Text-Ratio       pic s9v9999 comp-3.
012500     03  DQ-WK-One-Ts-Score     pic s9(3) comp-3.
012600     03  DQ-WK-One-Id-Score     pic s9(3)v99 comp-3.
012700     03  DQ-WK-Dim-Ix           pic 9 comp.
012800     03  DQ-WK-Fail-Ix          pic 9 comp.
012900     03  DQ-WK-Scan-Ix          pic 99 comp.
013000     03  filler                 pic x(4).
013100*
013200*   Name-scan work area for ZZ085 - every U1 keyword test
013300*   (hint inference, the date/time override, the KYC signal)
013400*   funnels through this pair of fields.
013500*
013600 01  DQ-WK-Name-Scan.
013700     03  DQ-WK-Search-Text      pic x(30).
013800     03  DQ-WK-Pattern          pic x(12).
013900     03  DQ-WK-Pattern-Len      pic 9(2) comp.
014000     03  DQ-WK-Other-Date       pic 9(8).
014100     03  filler                 pic x(4).
014200*
014300*   Hand-rolled Gregorian serial-day working fields - used
014400*   by ZZ080/ZZ081 in place of an intrinsic date FUNCTION.
014500*   Formula is Fliegel & Van Flandern's integer JDN, run
014600*   twice (RUN-DATE, then the column's TS-MAX-DATE) and
014700*   subtracted.
014800*
014900 01  DQ-WK-Date-Work            pic 9(8).
015000 01  DQ-WK-Date-Work-Bd         redefines DQ-WK-Date-Work.
015100     03  DQ-DW-Ccyy             pic 9(4).
015200     03  DQ-DW-Mm               pic 99.
015300     03  DQ-DW-Dd               pic 99.
015400*
015500 01  DQ-WK-Julian.
015600     03  DQ-JD-Ccyy             pic s9(4) comp-3.
015700     03  DQ-JD-Mm               pic s9(2) comp-3.
015800     03  DQ-JD-Dd               pic s9(2) comp-3.
015900     03  DQ-JD-A                pic s9(2) comp-3.
016000     03  DQ-JD-Y2               pic s9(5) comp-3.
016100     03  DQ-JD-M2               pic s9(3) comp-3.
016200     03  DQ-JD-Jdn              pic s9(9) comp-3.
016300     03  DQ-JD-Jdn-1            pic s9(9) comp-3.
016400     03  DQ-JD-Jdn-2            pic s9(9) comp-3.
016500     03  DQ-JD-Delta-Days       pic s9(9) comp-3.
016600     03  filler                 pic x(4).
016700*
016800*   Program identification / page heading fields.  System
016900*   date is read 6-digit YYMMDD (there is no 80s/90s compiler
017000*   form that gives 4-digit years) and windowed the way the
017100*   shop has windowed every YY field since the Y2K project -
017200*   under 50 is 20xx, 50 and over is 19xx.
017300*
017400 01  Prog-Name                 pic x(17)
017500                                value "DQ100 (1.0.00)".
017600 01  DQ-WK-Accept-Date          pic 9(6).
017700 01  DQ-WK-Accept-Date-Bd       redefines DQ-WK-Accept-Date.
017800     03  DQ-AD-Yy               pic 99.
017900     03  DQ-AD-Mm               pic 99.
018000     03  DQ-AD-Dd               pic 99.
018100 01  DQ-WK-Century              pic 99.
018200 01  DQ-WK-Sys-Date             pic 9(8).
018300 01  DQ-WK-Sys-Date-Bd          redefines DQ-WK-Sys-Date.
018400     03  DQ-SD-Ccyy             pic 9(4).
018500     03  DQ-SD-Mm               pic 99.
018600     03  DQ-SD-Dd               pic 99.
018700 01  To-Day                    pic x(10).
018800 01  DQ-WK-Raw-Time             pic 9(8).
018900 01  DQ-WK-Raw-Time-Bd          redefines DQ-WK-Raw-Time.
019000     03  DQ-XT-Hh               pic 99.
019100     03  DQ-XT-Mm               pic 99.
019200     03  DQ-XT-Ss               pic 99.
019300     03  DQ-XT-Hth              pic 99.
019400 01  WSD-Time                  pic x(8) value spaces.
019500 01  WSD-Time-Bd                redefines WSD-Time.
019600     03  WSD-Hh                 pic 99.
019700     03  filler                 pic x.
019800     03  WSD-Mm                 pic 99.
019900     03  filler                 pic x.
020000     03  WSD-Ss                 pic 99.
020100 01  WS-Page-Lines              binary-char unsigned
020200                                value 56.
020300*
020400*   Transfer fields feeding the Report Section SOURCE
020500*   items - one dataset/role/dimension at a time.
020600*
020700 01  DQ-WK-Report-Fields.
020800     03  DQ-RPT-Dim-Name        pic x(14).
020900     03  DQ-RPT-Dim-Score       pic s9(3)v99 comp-3.
021000     03  DQ-RPT-Role-Name       pic x(24).
021100     03  DQ-RPT-Role-Risk       pic x(20).
021200     03  DQ-RPT-Role-Signal     pic x(20).
021300     03  DQ-RPT-Role-Rus        pic s9(3)v99 comp-3.
021400     03  DQ-RPT-Role-Threshold  pic 9(3).
021500     03  DQ-RPT-Fail-Dim        pic x(14).
021600     03  DQ-RPT-Fail-Score      pic s9(3)v9 comp-3.
021700     03  DQ-RPT-Crit-Name       pic x(14).
021800     03  DQ-RPT-Exec-Msg        pic x(60).
021900     03  filler                 pic x(4).
022000*
022100*   Program-local error/status messages.
022200*
022300 01  DQ-Messages.
022400     03  DQ001  pic x(40)
022500         value "DQ001 Profile file open failed, status ".
022600     03  DQ002  pic x(40)
022700         value "DQ002 Report file open failed, status  ".
022800     03  DQ003  pic x(46)
022900         value "DQ003 Custom weight set rejected - sum not 1".
023000     03  DQ004  pic x(36)
023100         value "DQ004 Unexpected record type read - ".
023200     03  filler pic x(4).
023300*

000100*   17/12/25 rmh - Created.
000200*
000300     select  Report-File
000400             assign to        REPORT-FILE
000500             organization is  sequential
000600             file status is   DQ-Report-Status.
000700*

000100*  ******************************************
000200*                                           *
000300*   Working Column Table                    *
000400*     One entry per profiled column,        *
000500*     max 100 columns per dataset.           *
000600*  ******************************************
000700*
000800*   17/12/25 rmh - Created.
000900*   03/01/26 rmh - Added DQ-CE-Semantic-Hint & 88-levels
001000*                  after U1 inference moved out of dd000.
001100*   14/01/26 rmh - Added DQ-CE-Accurate-Flag for U2.4.
001200*   06/02/26 rmh - Added DQ-CE-Is-String 88 (needed for the
001300*                  text-heavy signal) and DQ-CE-Lower-Name,
001400*                  computed once per column in dd011 and
001500*                  reused by every later name scan - cheaper
001600*                  than re-folding the case every time.
001700*
001800 01  DQ-Col-Table.
001900     03  DQ-Col-Entry           occurs 100 times
002000                                 indexed by DQ-Col-Ix.
002100         05  DQ-CE-Col-Name         pic x(30).
002200         05  DQ-CE-Lower-Name       pic x(30).
002300         05  DQ-CE-Base-Type        pic x(10).
002400             88  DQ-CE-Is-Int           value "INT".
002500             88  DQ-CE-Is-Float         value "FLOAT".
002600             88  DQ-CE-Is-String        value "STRING".
002700             88  DQ-CE-Is-Datetime      value "DATETIME".
002800         05  DQ-CE-Null-Count       pic 9(9)  comp.
002900         05  DQ-CE-Unique-Count     pic 9(9)  comp.
003000         05  DQ-CE-Min-Val          pic s9(11)v99 comp-3.
003100         05  DQ-CE-Max-Val          pic s9(11)v99 comp-3.
003200         05  DQ-CE-Mean-Val         pic s9(11)v99 comp-3.
003300         05  DQ-CE-Ts-Valid-Flag    pic x.
003400             88  DQ-CE-Ts-Is-Valid      value "Y".
003500         05  DQ-CE-Ts-Max-Date      pic 9(8).
003600         05  DQ-CE-Semantic-Hint    pic x(9).
003700             88  DQ-CE-Hint-Id          value "ID".
003800             88  DQ-CE-Hint-Money       value "MONEY".
003900             88  DQ-CE-Hint-Timestamp   value "TIMESTAMP".
004000             88  DQ-CE-Hint-Category    value "CATEGORY".
004100             88  DQ-CE-Hint-Unknown     value "UNKNOWN".
004200         05  DQ-CE-Accurate-Flag    pic x.
004300             88  DQ-CE-Is-Accurate      value "Y".
004400         05  filler                 pic x(4).
004500*

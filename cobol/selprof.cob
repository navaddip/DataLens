000100*   17/12/25 rmh - Created.
000200*
000300     select  Profile-File
000400             assign to        PROFILE-FILE
000500             organization is  line sequential
000600             file status is   DQ-Profile-Status.
000700*

000100*****************************************************************
000200*                                                               *
000300*   DATA QUALITY SCORING - DATASET PROFILE SCORER               *
000400*                                                               *
000500*   Reads a stream of dataset profile records (one H header     *
000600*   plus N column records per dataset, produced by the profil- *
000700*   ing extract) and prints, for every dataset, the seven       *
000800*   dimension scores, the base Data Quality Score, and a        *
000900*   role-weighted risk evaluation for each of the six           *
001000*   consumer roles.                                             *
001100*                                                               *
001200*****************************************************************
001300*
001400 identification          division.
001500*
001600 program-id.       dq100.
001700*
001800 author.           R M Haldane.
001900*
002000 installation.     Data Governance Unit.
002100*
002200 date-written.     17/12/1987.
002300*
002400 date-compiled.
002500*
002600 security.         Confidential - Internal Distribution Only.
002700*
002800*-----------------------------------------------------------------
002900*  CHANGE LOG
003000*-----------------------------------------------------------------
003100*   17/12/87 rmh  1.0.00 Created - dataset scorer for the new
003200*                 profiling extract.  Seven dimensions, base
003300*                 DQS only, no role engine yet.
003400*   22/12/87 rmh         Completeness divide-by-zero when a
003500*                 dataset has zero rows - guarded in EE010.
003600*   09/02/88 rmh         Uniqueness was dividing by column
003700*                 count instead of ID column count. Fixed.
003800*   14/06/89 rmh  1.1.00 Added the six-role risk table (WSDQROLE)
003900*                 at the request of the compliance desk - they
004000*                 want RUS per role, not one score for everyone.
004100*   03/11/89 rmh         Executive role has no critical
004200*                 dimension - GG030 was flagging it as at risk
004300*                 on every run. Added the has-no-criticals branch.
004400*   25/04/90 jpc         Timeliness was comparing RUN-DATE to
004500*                 TS-MAX-DATE as a straight 8-digit subtract -
004600*                 wrong across month/year boundaries.  Added
004700*                 the Julian day-number routine (ZZ080/ZZ081).
004800*   19/09/91 jpc         KYC signal test missed "customer" -
004900*                 compliance flagged three false NOT APPLICABLEs
005000*                 on the fraud role.  Added to the keyword list.
005100*   12/03/93 rmh  1.2.00 Custom weight sets rejected outright -
005200*                 profiling extract never supplies one yet, so
005300*                 DQ100 always runs the equal 1/7 weighting and
005400*                 just validates the sum as a safety net.
005500*   08/08/95 dkw          Text-heavy signal added for the data
005600*                 science team's unstructured-field flag.
005700*   17/02/98 dkw  1.3.00 Y2K REMEDIATION - accept date now
005800*                 windowed (YY<50 = 20xx) instead of assuming
005900*                 19xx.  Julian routine already century-safe,
006000*                 no change needed there.
006100*   11/11/99 dkw         Confirmed clean run over year-end test
006200*                 data into 2000-01-01 - closing out the Y2K
006300*                 ticket.
006400*   30/06/04 smp         Column count widened 99 -> 9(3), the
006500*                 wider extracts were truncating.
006600*   14/01/26 rmh  1.4.00 Accuracy dimension added (money base
006700*                 type & timestamp validity check) per the new
006800*                 governance spec.
006900*   11/02/26 rmh  1.5.00 Role table restructured to a pair of
007000*                 OCCURS 7 tables (weights, criticals) so the
007100*                 scoring and risk paragraphs can walk all
007200*                 seven dimensions by subscript.
007300*   12/02/26 rmh         Final tidy - report layout confirmed
007400*                 against the governance spec's sample output.
007500*-----------------------------------------------------------------
007600*
007700 environment              division.
007800*
007900 configuration            section.
008000 special-names.
008100     C01 is TOP-OF-FORM
008200     class DQ-ALPHA is "A" thru "Z", "a" thru "z"
008300     UPSI-0.
008400*
008500 input-output              section.
008600 file-control.
008700     copy "selprof.cob".
008800     copy "selrept.cob".
008900*
009000 data                      division.
009100*
009200 file                      section.
009300*
009400     copy "fdprof.cob".
009500*
009600 FD  Report-File
009700     reports are DQ-Quality-Report.
009800*
009900 working-storage           section.
010000*
010100     copy "wsdqcol.cob".
010200     copy "wsdqrole.cob".
010300     copy "wsdqwrk.cob".
010400*
010500 report                    section.
010600*
010700 RD  DQ-Quality-Report
010800     control      Final
010900     Page Limit   WS-Page-Lines
011000     Heading      1
011100     First Detail 5
011200     Last  Detail WS-Page-Lines.
011300*
011400 01  DQ-Rpt-Head     Type Page Heading.
011500     03  line  1.
011600         05  col   1     pic x(17)   source Prog-Name.
011700         05  col  40     pic x(24)   value
011800                 "DATA QUALITY SCORE REPORT".
011900         05  col 100     pic x(10)   source To-Day.
012000         05  col 112     pic x(8)    source WSD-Time.
012100     03  line  2.
012200         05  col   1     pic x(19)   value
012300                 "Data Governance Unit".
012400         05  col 112     pic x(5)    value "Page ".
012500         05  col 118     pic zz9     source Page-Counter.
012600     03  line  4.
012700         05  col   1                value
012800                 "Dataset                        Rows     ".
012900         05  col  42               value "Cols  Run Date".
013000*
013100 01  DQ-Rpt-Dataset-Head  Type is Detail.
013200     03  line + 2.
013300         05  col   1     pic x(30)   source DQ-WK-Dataset-Name.
013400         05  col  33     pic zzzzzzzz9
013500                                     source DQ-WK-Row-Count.
013600         05  col  45     pic zz9     source DQ-WK-Col-Count.
013700         05  col  51     pic 9(8)    source DQ-WK-Run-Date.
013800*
013900 01  DQ-Rpt-Dim-Line      Type is Detail.
014000     03  line + 1.
014100         05  col   5     pic x(14)   source DQ-RPT-Dim-Name.
014200         05  col  22     pic zz9.99  source DQ-RPT-Dim-Score.
014300*
014400 01  DQ-Rpt-Base-Line     Type is Detail.
014500     03  line + 1.
014600         05  col   5     pic x(19)   value
014700                 "UNIVERSAL BASE DQS".
014800         05  col  30     pic zz9.99  source DQ-WK-Base-Dqs.
014900*
015000 01  DQ-Rpt-Role-Head     Type is Detail.
015100     03  line + 2.
015200         05  col   5     pic x(24)   source DQ-RPT-Role-Name.
015300         05  col  30     pic x(20)   source DQ-RPT-Role-Risk.
015400*
015500 01  DQ-Rpt-Role-Na       Type is Detail.
015600     03  line + 1.
015700         05  col   8     pic x(20)   value
015800                 "NOT APPLICABLE - MISSING SIGNAL".
015900         05  col  41     pic x(20)   source DQ-RPT-Role-Signal.
016000*
016100 01  DQ-Rpt-Role-Rus-Risk Type is Detail.
016200     03  line + 1.
016300         05  col   8     pic x(6)    value "RUS = ".
016400         05  col  14     pic zz9.99  source DQ-RPT-Role-Rus.
016500         05  col  25     pic x(13)   value "RISK DETECTED".
016600*
016700 01  DQ-Rpt-Role-Rus-Ok   Type is Detail.
016800     03  line + 1.
016900         05  col   8     pic x(6)    value "RUS = ".
017000         05  col  14     pic zz9.99  source DQ-RPT-Role-Rus.
017100         05  col  25     pic x(17)   value "NO CRITICAL RISKS".
017200*
017300 01  DQ-Rpt-Role-Rus-Plain Type is Detail.
017400     03  line + 1.
017500         05  col   8     pic x(6)    value "RUS = ".
017600         05  col  14     pic zz9.99  source DQ-RPT-Role-Rus.
017700*
017800 01  DQ-Rpt-Risk-Line     Type is Detail.
017900     03  line + 1.
018000         05  col  11     pic x(14)   source DQ-RPT-Fail-Dim.
018100         05  col  26     pic zz9.9   source DQ-RPT-Fail-Score.
018200         05  col  35     pic x(12)   value "THRESHOLD = ".
018300         05  col  47     pic zz9     source DQ-RPT-Role-Threshold.
018400*
018500 01  DQ-Rpt-Crit-Line     Type is Detail.
018600     03  line + 1.
018700         05  col  11     pic x(14)   source DQ-RPT-Crit-Name.
018800         05  col  26     pic x(12)   value "THRESHOLD = ".
018900         05  col  38     pic zz9     source DQ-RPT-Role-Threshold.
019000*
019100 01  DQ-Rpt-Exec-Line     Type is Detail.
019200     03  line + 1.
019300         05  col   8     pic x(60)   source DQ-RPT-Exec-Msg.
019400*
019500 01  DQ-Rpt-Dataset-Trail Type is Detail.
019600     03  line + 2.
019700         05  col   1     pic x value space.
019800*
019900 01  type control Footing Final line plus 3.
020000     03  col   1         pic x(24)   value
020100                 "Datasets Scored  ------>".
020200     03  col  26         pic zzzzzz9 source DQ-WK-Datasets-Done.
020300     03  col  40         pic x(24)   value
020400                 "Columns Profiled  ----->".
020500     03  col  65         pic zzzzzzzz9
020600                                     source DQ-WK-Cols-Total.
020700*
020800 procedure                division.
020900*
021000 aa000-Main               section.
021100*   Driving loop - read a header, process its columns, repeat.
021200     perform  aa010-Initialize thru aa010-Exit.
021300     initiate DQ-Quality-Report.
021400     perform  bb010-Read-Header thru bb010-Exit.
021500     perform  cc000-Process-One-Dataset thru cc000-Exit
021600              until DQ-At-Eof.
021700     terminate DQ-Quality-Report.
021800     close    Profile-File, Report-File.
021900     stop     run.
022000 aa000-Exit.
022100     exit     section.
022200*
022300 aa010-Initialize         section.
022400     accept   DQ-WK-Accept-Date from date.
022500     if       DQ-AD-Yy < 50
022600              move 20 to DQ-WK-Century
022700     else
022800              move 19 to DQ-WK-Century
022900     end-if.
023000     compute  DQ-SD-Ccyy = DQ-WK-Century * 100 + DQ-AD-Yy.
023100     move     DQ-AD-Mm to DQ-SD-Mm.
023200     move     DQ-AD-Dd to DQ-SD-Dd.
023300     move     DQ-SD-Mm to To-Day (1:2).
023400     move     "/"      to To-Day (3:1).
023500     move     DQ-SD-Dd to To-Day (4:2).
023600     move     "/"      to To-Day (6:1).
023700     move     DQ-SD-Ccyy to To-Day (7:4).
023800     accept   DQ-WK-Raw-Time from time.
023900     move     DQ-XT-Hh to WSD-Hh.
024000     move     DQ-XT-Mm to WSD-Mm.
024100     move     DQ-XT-Ss to WSD-Ss.
024200     move     ":" to WSD-Time (3:1).
024300     move     ":" to WSD-Time (6:1).
024400*
024500*   No weight-override file exists yet - every dataset is
024600*   scored on the equal 1/7 weighting.  FF011 still validates
024700*   the sum every run as a safety net against a future change.
024800*
024900     move     0.142857 to DQ-WT-Weight (1) DQ-WT-Weight (2)
025000              DQ-WT-Weight (3) DQ-WT-Weight (4) DQ-WT-Weight (5)
025100              DQ-WT-Weight (6) DQ-WT-Weight (7).
025200     move     zero to DQ-WK-Datasets-Done DQ-WK-Cols-Total.
025300     perform  zz091-Open-Profile-File thru zz091-Exit.
025400     perform  zz092-Open-Report-File thru zz092-Exit.
025500 aa010-Exit.
025600     exit     section.
025700*
025800 bb010-Read-Header        section.
025900*   Primes the loop and re-primes it after each dataset.
026000     read     Profile-File
026100         at end
026200              set  DQ-At-Eof to true
026300         not at end
026400              if   not DQ-HR-Is-Header
026500                   perform zz095-Abort-Bad-Record thru zz095-Exit
026600              else
026700                   move DQ-HR-Dataset-Name to DQ-WK-Dataset-Name
026800                   move DQ-HR-Row-Count    to DQ-WK-Row-Count
026900                   move DQ-HR-Column-Count to DQ-WK-Col-Count
027000                   move DQ-HR-Run-Date     to DQ-WK-Run-Date
027100              end-if
027200     end-read.
027300 bb010-Exit.
027400     exit     section.
027500*
027600 cc000-Process-One-Dataset section.
027700     perform  cc010-Read-Columns thru cc010-Exit.
027800     perform  dd000-Infer-Semantics thru dd000-Exit.
027900     perform  ee000-Score-Dimensions thru ee000-Exit.
028000     perform  ff010-Compute-Base-Dqs thru ff010-Exit.
028100     perform  gg000-Evaluate-Roles thru gg000-Exit.
028200     perform  hh000-Write-Dataset-Report thru hh000-Exit.
028300     add      1 to DQ-WK-Datasets-Done.
028400     add      DQ-WK-Col-Count to DQ-WK-Cols-Total.
028500     perform  bb010-Read-Header thru bb010-Exit.
028600 cc000-Exit.
028700     exit     section.
028800*
028900 cc010-Read-Columns       section.
029000     perform  cc011-Read-One-Column thru cc011-Exit
029100              varying DQ-Col-Ix from 1 by 1
029200              until   DQ-Col-Ix > DQ-WK-Col-Count
029300                 or   DQ-Col-Ix > 100.
029400 cc010-Exit.
029500     exit     section.
029600*
029700 cc011-Read-One-Column.
029800     read     Profile-File
029900         at end
030000              perform zz095-Abort-Bad-Record thru zz095-Exit
030100         not at end
030200              if   not DQ-CR-Is-Column
030300                   perform zz095-Abort-Bad-Record thru zz095-Exit
030400              else
030500                   move DQ-CR-Col-Name      to
030600                             DQ-CE-Col-Name (DQ-Col-Ix)
030700                   move DQ-CR-Base-Type     to
030800                             DQ-CE-Base-Type (DQ-Col-Ix)
030900                   move DQ-CR-Null-Count    to
031000                             DQ-CE-Null-Count (DQ-Col-Ix)
031100                   move DQ-CR-Unique-Count  to
031200                             DQ-CE-Unique-Count (DQ-Col-Ix)
031300                   move DQ-CR-Min-Val       to
031400                             DQ-CE-Min-Val (DQ-Col-Ix)
031500                   move DQ-CR-Max-Val       to
031600                             DQ-CE-Max-Val (DQ-Col-Ix)
031700                   move DQ-CR-Mean-Val      to
031800                             DQ-CE-Mean-Val (DQ-Col-Ix)
031900                   move DQ-CR-Ts-Valid-Flag to
032000                             DQ-CE-Ts-Valid-Flag (DQ-Col-Ix)
032100                   move DQ-CR-Ts-Max-Date   to
032200                             DQ-CE-Ts-Max-Date (DQ-Col-Ix)
032300              end-if
032400     end-read.
032500 cc011-Exit.
032600     exit     paragraph.
032700*
032800*-----------------------------------------------------------------
032900*   U1 - SEMANTIC INFERENCE
033000*-----------------------------------------------------------------
033100*
033200 dd000-Infer-Semantics    section.
033300     perform  dd011-Infer-Column-Hint thru dd011-Exit
033400              varying DQ-Col-Ix from 1 by 1
033500              until   DQ-Col-Ix > DQ-WK-Col-Count.
033600     perform  dd020-Derive-Dataset-Signals thru dd020-Exit.
033700 dd000-Exit.
033800     exit     section.
033900*
034000 dd011-Infer-Column-Hint.
034100     move     DQ-CE-Col-Name (DQ-Col-Ix) to
034200                   DQ-CE-Lower-Name (DQ-Col-Ix).
034300     inspect  DQ-CE-Lower-Name (DQ-Col-Ix) converting
034400              "ABCDEFGHIJKLMNOPQRSTUVWXYZ" to
034500              "abcdefghijklmnopqrstuvwxyz".
034600     move     DQ-CE-Lower-Name (DQ-Col-Ix) to DQ-WK-Search-Text.
034700     move     "UNKNOWN" to DQ-CE-Semantic-Hint (DQ-Col-Ix).
034800     perform  dd012-Check-Id-Hint thru dd012-Exit.
034900     if       DQ-WK-Found
035000              move "ID" to DQ-CE-Semantic-Hint (DQ-Col-Ix)
035100              go to dd016-Apply-Ts-Override
035200     end-if.
035300     perform  dd013-Check-Money-Hint thru dd013-Exit.
035400     if       DQ-WK-Found
035500              move "MONEY" to DQ-CE-Semantic-Hint (DQ-Col-Ix)
035600              go to dd016-Apply-Ts-Override
035700     end-if.
035800     perform  dd014-Check-Timestamp-Hint thru dd014-Exit.
035900     if       DQ-WK-Found
036000              move "TIMESTAMP" to DQ-CE-Semantic-Hint (DQ-Col-Ix)
036100              go to dd016-Apply-Ts-Override
036200     end-if.
036300     perform  dd015-Check-Category-Hint thru dd015-Exit.
036400     if       DQ-WK-Found
036500              move "CATEGORY" to DQ-CE-Semantic-Hint (DQ-Col-Ix)
036600     end-if.
036700 dd016-Apply-Ts-Override.
036800*   25/04/90 jpc - override runs regardless of what the primary
036900*   hint landed on; it can overwrite ID just as easily as UNKNOWN.
037000     move     "N" to DQ-WK-Override-Flag.
037100     perform  dd017-Check-Date-Or-Time-Name thru dd017-Exit.
037200     if       DQ-WK-Found
037300              move "Y" to DQ-WK-Override-Flag
037400     end-if.
037500     if       DQ-CE-Is-Datetime (DQ-Col-Ix)
037600              move "Y" to DQ-WK-Override-Flag
037700     end-if.
037800     if       DQ-WK-Override-Is-On
037900        and   DQ-CE-Ts-Is-Valid (DQ-Col-Ix)
038000              move "TIMESTAMP" to DQ-CE-Semantic-Hint (DQ-Col-Ix)
038100     end-if.
038200 dd011-Exit.
038300     exit     paragraph.
038400*
038500 dd012-Check-Id-Hint.
038600     move     "id"     to DQ-WK-Pattern.
038700     move     2        to DQ-WK-Pattern-Len.
038800     perform  zz085-Name-Contains thru zz085-Exit.
038900     if       DQ-WK-Found
039000              go to dd012-Exit
039100     end-if.
039200     move     "code"   to DQ-WK-Pattern.
039300     move     4        to DQ-WK-Pattern-Len.
039400     perform  zz085-Name-Contains thru zz085-Exit.
039500     if       DQ-WK-Found
039600              go to dd012-Exit
039700     end-if.
039800     move     "number" to DQ-WK-Pattern.
039900     move     6        to DQ-WK-Pattern-Len.
040000     perform  zz085-Name-Contains thru zz085-Exit.
040100 dd012-Exit.
040200     exit     paragraph.
040300*
040400 dd013-Check-Money-Hint.
040500     move     "amount"  to DQ-WK-Pattern.
040600     move     6         to DQ-WK-Pattern-Len.
040700     perform  zz085-Name-Contains thru zz085-Exit.
040800     if       DQ-WK-Found
040900              go to dd013-Exit
041000     end-if.
041100     move     "price"   to DQ-WK-Pattern.
041200     move     5         to DQ-WK-Pattern-Len.
041300     perform  zz085-Name-Contains thru zz085-Exit.
041400     if       DQ-WK-Found
041500              go to dd013-Exit
041600     end-if.
041700     move     "balance" to DQ-WK-Pattern.
041800     move     7         to DQ-WK-Pattern-Len.
041900     perform  zz085-Name-Contains thru zz085-Exit.
042000     if       DQ-WK-Found
042100              go to dd013-Exit
042200     end-if.
042300     move     "fee"     to DQ-WK-Pattern.
042400     move     3         to DQ-WK-Pattern-Len.
042500     perform  zz085-Name-Contains thru zz085-Exit.
042600 dd013-Exit.
042700     exit     paragraph.
042800*
042900 dd014-Check-Timestamp-Hint.
043000*   19/09/91 jpc - "created" added alongside date/time.
043100     move     "date"    to DQ-WK-Pattern.
043200     move     4         to DQ-WK-Pattern-Len.
043300     perform  zz085-Name-Contains thru zz085-Exit.
043400     if       DQ-WK-Found
043500              go to dd014-Exit
043600     end-if.
043700     move     "time"    to DQ-WK-Pattern.
043800     move     4         to DQ-WK-Pattern-Len.
043900     perform  zz085-Name-Contains thru zz085-Exit.
044000     if       DQ-WK-Found
044100              go to dd014-Exit
044200     end-if.
044300     move     "created" to DQ-WK-Pattern.
044400     move     7         to DQ-WK-Pattern-Len.
044500     perform  zz085-Name-Contains thru zz085-Exit.
044600 dd014-Exit.
044700     exit     paragraph.
044800*
044900 dd015-Check-Category-Hint.
045000     move     "status" to DQ-WK-Pattern.
045100     move     6        to DQ-WK-Pattern-Len.
045200     perform  zz085-Name-Contains thru zz085-Exit.
045300     if       DQ-WK-Found
045400              go to dd015-Exit
045500     end-if.
045600     move     "state"  to DQ-WK-Pattern.
045700     move     5        to DQ-WK-Pattern-Len.
045800     perform  zz085-Name-Contains thru zz085-Exit.
045900     if       DQ-WK-Found
046000              go to dd015-Exit
046100     end-if.
046200     move     "type"   to DQ-WK-Pattern.
046300     move     4        to DQ-WK-Pattern-Len.
046400     perform  zz085-Name-Contains thru zz085-Exit.
046500 dd015-Exit.
046600     exit     paragraph.
046700*
046800 dd017-Check-Date-Or-Time-Name.
046900     move     "date" to DQ-WK-Pattern.
047000     move     4      to DQ-WK-Pattern-Len.
047100     perform  zz085-Name-Contains thru zz085-Exit.
047200     if       DQ-WK-Found
047300              go to dd017-Exit
047400     end-if.
047500     move     "time" to DQ-WK-Pattern.
047600     move     4      to DQ-WK-Pattern-Len.
047700     perform  zz085-Name-Contains thru zz085-Exit.
047800 dd017-Exit.
047900     exit     paragraph.
048000*
048100 dd020-Derive-Dataset-Signals section.
048200     move     "N" to DQ-SIG-Has-Txn-Id DQ-SIG-Has-Amount
048300              DQ-SIG-Has-Timestamp DQ-SIG-Has-Kyc
048400              DQ-SIG-Is-Text-Heavy.
048500     move     zero to DQ-WK-Id-Cols DQ-WK-Money-Cols
048600              DQ-WK-Category-Cols DQ-WK-String-Cols
048700              DQ-WK-Ts-Valid-Cols DQ-WK-Text-Heavy-Cols.
048800     perform  dd021-Scan-One-Column-Signals thru dd021-Exit
048900              varying DQ-Col-Ix from 1 by 1
049000              until   DQ-Col-Ix > DQ-WK-Col-Count.
049100     if       DQ-WK-Col-Count > 0
049200              compute DQ-WK-Text-Ratio rounded =
049300                      DQ-WK-Text-Heavy-Cols / DQ-WK-Col-Count
049400              if      DQ-WK-Text-Ratio > 0.5
049500                      move "Y" to DQ-SIG-Is-Text-Heavy
049600              end-if
049700     end-if.
049800 dd020-Exit.
049900     exit     section.
050000*
050100 dd021-Scan-One-Column-Signals.
050200     evaluate true
050300         when DQ-CE-Hint-Id (DQ-Col-Ix)
050400              add  1 to DQ-WK-Id-Cols
050500              move "Y" to DQ-SIG-Has-Txn-Id
050600         when DQ-CE-Hint-Money (DQ-Col-Ix)
050700              add  1 to DQ-WK-Money-Cols
050800              move "Y" to DQ-SIG-Has-Amount
050900         when DQ-CE-Hint-Timestamp (DQ-Col-Ix)
051000              move "Y" to DQ-SIG-Has-Timestamp
051100         when DQ-CE-Hint-Category (DQ-Col-Ix)
051200              add  1 to DQ-WK-Category-Cols
051300     end-evaluate.
051400     if       DQ-CE-Is-String (DQ-Col-Ix)
051500              add  1 to DQ-WK-String-Cols
051600              if   not DQ-CE-Hint-Id (DQ-Col-Ix)
051700               and not DQ-CE-Hint-Timestamp (DQ-Col-Ix)
051800               and not DQ-CE-Hint-Money (DQ-Col-Ix)
051900                   add 1 to DQ-WK-Text-Heavy-Cols
052000              end-if
052100     end-if.
052200     if       DQ-CE-Ts-Is-Valid (DQ-Col-Ix)
052300              add  1 to DQ-WK-Ts-Valid-Cols
052400     end-if.
052500     perform  dd022-Check-Kyc-Name thru dd022-Exit.
052600     if       DQ-WK-Found
052700              move "Y" to DQ-SIG-Has-Kyc
052800     end-if.
052900 dd021-Exit.
053000     exit     paragraph.
053100*
053200 dd022-Check-Kyc-Name.
053300     move     DQ-CE-Lower-Name (DQ-Col-Ix) to DQ-WK-Search-Text.
053400     move     "user"     to DQ-WK-Pattern.
053500     move     4          to DQ-WK-Pattern-Len.
053600     perform  zz085-Name-Contains thru zz085-Exit.
053700     if       DQ-WK-Found
053800              go to dd022-Exit
053900     end-if.
054000     move     "customer" to DQ-WK-Pattern.
054100     move     8          to DQ-WK-Pattern-Len.
054200     perform  zz085-Name-Contains thru zz085-Exit.
054300     if       DQ-WK-Found
054400              go to dd022-Exit
054500     end-if.
054600     move     "email"    to DQ-WK-Pattern.
054700     move     5          to DQ-WK-Pattern-Len.
054800     perform  zz085-Name-Contains thru zz085-Exit.
054900     if       DQ-WK-Found
055000              go to dd022-Exit
055100     end-if.
055200     move     "address"  to DQ-WK-Pattern.
055300     move     7          to DQ-WK-Pattern-Len.
055400     perform  zz085-Name-Contains thru zz085-Exit.
055500     if       DQ-WK-Found
055600              go to dd022-Exit
055700     end-if.
055800     move     "ip"       to DQ-WK-Pattern.
055900     move     2          to DQ-WK-Pattern-Len.
056000     perform  zz085-Name-Contains thru zz085-Exit.
056100     if       DQ-WK-Found
056200              go to dd022-Exit
056300     end-if.
056400     move     "phone"    to DQ-WK-Pattern.
056500     move     5          to DQ-WK-Pattern-Len.
056600     perform  zz085-Name-Contains thru zz085-Exit.
056700     if       DQ-WK-Found
056800              go to dd022-Exit
056900     end-if.
057000     move     "kyc"      to DQ-WK-Pattern.
057100     move     3          to DQ-WK-Pattern-Len.
057200     perform  zz085-Name-Contains thru zz085-Exit.
057300     if       DQ-WK-Found
057400              go to dd022-Exit
057500     end-if.
057600     move     "name"     to DQ-WK-Pattern.
057700     move     4          to DQ-WK-Pattern-Len.
057800     perform  zz085-Name-Contains thru zz085-Exit.
057900 dd022-Exit.
058000     exit     paragraph.
058100*
058200*-----------------------------------------------------------------
058300*   U2 - PER-DIMENSION SCORING (order: Acc,Comp,Cons,Time,Uniq,
058400*   Valid,Integ throughout, matching DQ-SC-Score subscripts)
058500*-----------------------------------------------------------------
058600*
058700 ee000-Score-Dimensions   section.
058800     perform  ee040-Score-Accuracy thru ee040-Exit.
058900     perform  ee010-Score-Completeness thru ee010-Exit.
059000     perform  ee050-Score-Consistency thru ee050-Exit.
059100     perform  ee060-Score-Timeliness thru ee060-Exit.
059200     perform  ee020-Score-Uniqueness thru ee020-Exit.
059300     perform  ee030-Score-Validity thru ee030-Exit.
059400     perform  ee070-Score-Integrity thru ee070-Exit.
059500 ee000-Exit.
059600     exit     section.
059700*
059800 ee010-Score-Completeness section.
059900     compute  DQ-WK-Total-Cells =
060000              DQ-WK-Row-Count * DQ-WK-Col-Count.
060100     if       DQ-WK-Total-Cells = 0
060200              move zero to DQ-SC-Score (2)
060300     else
060400              move zero to DQ-WK-Null-Accum
060500              perform ee011-Accum-Nulls thru ee011-Exit
060600                      varying DQ-Col-Ix from 1 by 1
060700                      until   DQ-Col-Ix > DQ-WK-Col-Count
060800              compute DQ-SC-Score (2) rounded =
060900                      (DQ-WK-Total-Cells - DQ-WK-Null-Accum)
061000                         * 100 / DQ-WK-Total-Cells
061100              perform zz099-Clamp-Score-2 thru zz099-Exit
061200     end-if.
061300 ee010-Exit.
061400     exit     section.
061500*
061600 ee011-Accum-Nulls.
061700     add      DQ-CE-Null-Count (DQ-Col-Ix) to DQ-WK-Null-Accum.
061800 ee011-Exit.
061900     exit     paragraph.
062000*
062100 ee020-Score-Uniqueness   section.
062200     if       DQ-WK-Id-Cols = 0
062300              move 100 to DQ-SC-Score (5)
062400     else
062500              move zero to DQ-WK-Ratio-Accum
062600              perform ee021-Accum-Uniqueness-Ratio thru
062700                      ee021-Exit
062800                      varying DQ-Col-Ix from 1 by 1
062900                      until   DQ-Col-Ix > DQ-WK-Col-Count
063000              compute DQ-SC-Score (5) rounded =
063100                      (DQ-WK-Ratio-Accum / DQ-WK-Id-Cols) * 100
063200              perform zz099-Clamp-Score-5 thru zz099-Exit
063300     end-if.
063400 ee020-Exit.
063500     exit     section.
063600*
063700 ee021-Accum-Uniqueness-Ratio.
063800     if       DQ-CE-Hint-Id (DQ-Col-Ix)
063900              if   DQ-WK-Row-Count = 0
064000                   move zero to DQ-WK-Ratio-One
064100              else
064200                   compute DQ-WK-Ratio-One rounded =
064300                       DQ-CE-Unique-Count (DQ-Col-Ix) /
064400                           DQ-WK-Row-Count
064500              end-if
064600              add  DQ-WK-Ratio-One to DQ-WK-Ratio-Accum
064700     end-if.
064800 ee021-Exit.
064900     exit     paragraph.
065000*
065100 ee030-Score-Validity     section.
065200     if       DQ-WK-Money-Cols = 0
065300              move 100 to DQ-SC-Score (6)
065400     else
065500              move zero to DQ-WK-Point-Accum
065600              perform ee031-Accum-Validity-Points thru
065700                      ee031-Exit
065800                      varying DQ-Col-Ix from 1 by 1
065900                      until   DQ-Col-Ix > DQ-WK-Col-Count
066000              compute DQ-SC-Score (6) rounded =
066100                      (DQ-WK-Point-Accum / DQ-WK-Money-Cols)
066200                         * 100
066300              perform zz099-Clamp-Score-6 thru zz099-Exit
066400     end-if.
066500 ee030-Exit.
066600     exit     section.
066700*
066800 ee031-Accum-Validity-Points.
066900     if       DQ-CE-Hint-Money (DQ-Col-Ix)
067000              if   DQ-CE-Min-Val (DQ-Col-Ix) >= 0
067100                   add 1 to DQ-WK-Point-Accum
067200              else
067300                   add 0.5 to DQ-WK-Point-Accum
067400              end-if
067500     end-if.
067600 ee031-Exit.
067700     exit     paragraph.
067800*
067900 ee040-Score-Accuracy     section.
068000     if       DQ-WK-Col-Count = 0
068100              move zero to DQ-SC-Score (1)
068200     else
068300              move zero to DQ-WK-Accurate-Cols
068400              perform ee041-Check-One-Accuracy thru ee041-Exit
068500                      varying DQ-Col-Ix from 1 by 1
068600                      until   DQ-Col-Ix > DQ-WK-Col-Count
068700              compute DQ-SC-Score (1) rounded =
068800                      (DQ-WK-Accurate-Cols * 100) /
068900                          DQ-WK-Col-Count
069000              perform zz099-Clamp-Score-1 thru zz099-Exit
069100     end-if.
069200 ee040-Exit.
069300     exit     section.
069400*
069500 ee041-Check-One-Accuracy.
069600     move     "Y" to DQ-CE-Accurate-Flag (DQ-Col-Ix).
069700     if       DQ-CE-Hint-Money (DQ-Col-Ix)
069800        and   not DQ-CE-Is-Int (DQ-Col-Ix)
069900        and   not DQ-CE-Is-Float (DQ-Col-Ix)
070000              move "N" to DQ-CE-Accurate-Flag (DQ-Col-Ix)
070100     end-if.
070200     if       DQ-CE-Hint-Timestamp (DQ-Col-Ix)
070300        and   not DQ-CE-Ts-Is-Valid (DQ-Col-Ix)
070400              move "N" to DQ-CE-Accurate-Flag (DQ-Col-Ix)
070500     end-if.
070600     if       DQ-CE-Is-Accurate (DQ-Col-Ix)
070700              add 1 to DQ-WK-Accurate-Cols
070800     end-if.
070900 ee041-Exit.
071000     exit     paragraph.
071100*
071200 ee050-Score-Consistency  section.
071300     if       DQ-WK-Category-Cols = 0
071400              move 100 to DQ-SC-Score (3)
071500     else
071600              move zero to DQ-WK-Point-Accum
071700              perform ee051-Accum-Consistency-Points thru
071800                      ee051-Exit
071900                      varying DQ-Col-Ix from 1 by 1
072000                      until   DQ-Col-Ix > DQ-WK-Col-Count
072100              compute DQ-SC-Score (3) rounded =
072200                      (DQ-WK-Point-Accum / DQ-WK-Category-Cols)
072300                         * 100
072400              perform zz099-Clamp-Score-3 thru zz099-Exit
072500     end-if.
072600 ee050-Exit.
072700     exit     section.
072800*
072900 ee051-Accum-Consistency-Points.
073000     if       DQ-CE-Hint-Category (DQ-Col-Ix)
073100              if   DQ-CE-Unique-Count (DQ-Col-Ix) > 0
073200               and DQ-CE-Unique-Count (DQ-Col-Ix) <
073300                       DQ-WK-Row-Count
073400                   add 1 to DQ-WK-Point-Accum
073500              else
073600                   add 0.5 to DQ-WK-Point-Accum
073700              end-if
073800     end-if.
073900 ee051-Exit.
074000     exit     paragraph.
074100*
074200 ee060-Score-Timeliness   section.
074300     if       DQ-WK-Ts-Valid-Cols = 0
074400              if   DQ-Has-Timestamp
074500                   move 50 to DQ-SC-Score (4)
074600              else
074700                   move 100 to DQ-SC-Score (4)
074800              end-if
074900     else
075000              move zero to DQ-WK-Point-Accum
075100              perform ee061-Accum-Timeliness-Score thru
075200                      ee061-Exit
075300                      varying DQ-Col-Ix from 1 by 1
075400                      until   DQ-Col-Ix > DQ-WK-Col-Count
075500              compute DQ-SC-Score (4) rounded =
075600                      DQ-WK-Point-Accum / DQ-WK-Ts-Valid-Cols
075700              perform zz099-Clamp-Score-4 thru zz099-Exit
075800     end-if.
075900 ee060-Exit.
076000     exit     section.
076100*
076200 ee061-Accum-Timeliness-Score.
076300     if       DQ-CE-Ts-Is-Valid (DQ-Col-Ix)
076400              move DQ-CE-Ts-Max-Date (DQ-Col-Ix) to
076500                        DQ-WK-Other-Date
076600              perform zz081-Compute-Delta-Days thru zz081-Exit
076700              evaluate true
076800                  when DQ-JD-Delta-Days < 0
076900                       move zero to DQ-WK-One-Ts-Score
077000                  when DQ-JD-Delta-Days <= 1
077100                       move 100 to DQ-WK-One-Ts-Score
077200                  when DQ-JD-Delta-Days <= 30
077300                       move 90 to DQ-WK-One-Ts-Score
077400                  when DQ-JD-Delta-Days <= 365
077500                       move 70 to DQ-WK-One-Ts-Score
077600                  when other
077700                       move 40 to DQ-WK-One-Ts-Score
077800              end-evaluate
077900              add  DQ-WK-One-Ts-Score to DQ-WK-Point-Accum
078000     end-if.
078100 ee061-Exit.
078200     exit     paragraph.
078300*
078400 ee070-Score-Integrity    section.
078500     if       DQ-WK-Id-Cols = 0
078600              move 100 to DQ-SC-Score (7)
078700     else
078800              move zero to DQ-WK-Point-Accum
078900              perform ee071-Accum-Integrity-Score thru
079000                      ee071-Exit
079100                      varying DQ-Col-Ix from 1 by 1
079200                      until   DQ-Col-Ix > DQ-WK-Col-Count
079300              compute DQ-SC-Score (7) rounded =
079400                      DQ-WK-Point-Accum / DQ-WK-Id-Cols
079500              perform zz099-Clamp-Score-7 thru zz099-Exit
079600     end-if.
079700 ee070-Exit.
079800     exit     section.
079900*
080000 ee071-Accum-Integrity-Score.
080100     if       DQ-CE-Hint-Id (DQ-Col-Ix)
080200              if   DQ-CE-Null-Count (DQ-Col-Ix) = 0
080300                   move 100 to DQ-WK-One-Id-Score
080400              else
080500                   compute DQ-WK-One-Id-Score rounded =
080600                       100 - ((DQ-CE-Null-Count (DQ-Col-Ix) /
080700                               DQ-WK-Row-Count) * 200)
080800                   if   DQ-WK-One-Id-Score < 0
080900                        move zero to DQ-WK-One-Id-Score
081000                   end-if
081100              end-if
081200              add  DQ-WK-One-Id-Score to DQ-WK-Point-Accum
081300     end-if.
081400 ee071-Exit.
081500     exit     paragraph.
081600*
081700*-----------------------------------------------------------------
081800*   U3 - BASE DATA QUALITY SCORE
081900*-----------------------------------------------------------------
082000*
082100 ff010-Compute-Base-Dqs   section.
082200     perform  ff011-Validate-Weights thru ff011-Exit.
082300     if       not DQ-Weights-Are-Ok
082400              perform zz096-Abort-Bad-Weights thru zz096-Exit
082500     end-if.
082600     move     zero to DQ-WK-Base-Dqs-Raw.
082700     perform  ff012-Accum-Base-Term thru ff012-Exit
082800              varying DQ-WK-Dim-Ix from 1 by 1
082900              until   DQ-WK-Dim-Ix > 7.
083000     compute  DQ-WK-Base-Dqs rounded = DQ-WK-Base-Dqs-Raw.
083100 ff010-Exit.
083200     exit     section.
083300*
083400 ff011-Validate-Weights.
083500     compute  DQ-WT-Sum rounded =
083600              DQ-WT-Weight (1) + DQ-WT-Weight (2) +
083700              DQ-WT-Weight (3) + DQ-WT-Weight (4) +
083800              DQ-WT-Weight (5) + DQ-WT-Weight (6) +
083900              DQ-WT-Weight (7).
084000     move     "Y" to DQ-Weights-Ok-Switch.
084100     if       DQ-WT-Sum < 0.999 or DQ-WT-Sum > 1.001
084200              move "N" to DQ-Weights-Ok-Switch
084300     end-if.
084400 ff011-Exit.
084500     exit     paragraph.
084600*
084700 ff012-Accum-Base-Term.
084800     compute  DQ-WK-Base-Term =
084900              DQ-WT-Weight (DQ-WK-Dim-Ix) *
085000                  DQ-SC-Score (DQ-WK-Dim-Ix).
085100     add      DQ-WK-Base-Term to DQ-WK-Base-Dqs-Raw.
085200 ff012-Exit.
085300     exit     paragraph.
085400*
085500*-----------------------------------------------------------------
085600*   U4 - ROLE-WEIGHTED RISK ENGINE
085700*-----------------------------------------------------------------
085800*
085900 gg000-Evaluate-Roles     section.
086000     perform  gg010-Evaluate-One-Role thru gg010-Exit
086100              varying DQ-Role-Ix from 1 by 1
086200              until   DQ-Role-Ix > 6.
086300 gg000-Exit.
086400     exit     section.
086500*
086600 gg010-Evaluate-One-Role.
086700     set      DQ-Rr-Ix to DQ-Role-Ix.
086800     perform  gg011-Check-Applicability thru gg011-Exit.
086900     if       DQ-RR-Is-Applicable (DQ-Rr-Ix)
087000              perform gg020-Compute-Rus thru gg020-Exit
087100              perform gg030-Detect-Risk thru gg030-Exit
087200     end-if.
087300 gg010-Exit.
087400     exit     paragraph.
087500*
087600 gg011-Check-Applicability.
087700     move     "Y" to DQ-RR-Applicable (DQ-Rr-Ix).
087800     if       DQ-RT-Req-Signal (DQ-Role-Ix) not = spaces
087900              perform gg012-Test-Required-Signal thru
088000                      gg012-Exit
088100              if   not DQ-WK-Signal-On
088200                   move "N" to DQ-RR-Applicable (DQ-Rr-Ix)
088300              end-if
088400     end-if.
088500 gg011-Exit.
088600     exit     paragraph.
088700*
088800 gg012-Test-Required-Signal.
088900     move     "N" to DQ-WK-Signal-Flag.
089000     evaluate DQ-RT-Req-Signal (DQ-Role-Ix)
089100         when "HAS_TRANSACTION_ID"
089200              if   DQ-Has-Txn-Id
089300                   move "Y" to DQ-WK-Signal-Flag
089400              end-if
089500         when "HAS_AMOUNT"
089600              if   DQ-Has-Amount
089700                   move "Y" to DQ-WK-Signal-Flag
089800              end-if
089900         when "HAS_KYC"
090000              if   DQ-Has-Kyc
090100                   move "Y" to DQ-WK-Signal-Flag
090200              end-if
090300     end-evaluate.
090400 gg012-Exit.
090500     exit     paragraph.
090600*
090700 gg020-Compute-Rus.
090800     move     zero to DQ-RS-Role-Component.
090900     perform  gg021-Accum-Role-Component thru gg021-Exit
091000              varying DQ-WK-Dim-Ix from 1 by 1
091100              until   DQ-WK-Dim-Ix > 7.
091200     compute  DQ-RR-Rus (DQ-Rr-Ix) rounded =
091300              DQ-RS-Alpha * DQ-WK-Base-Dqs +
091400                  (1 - DQ-RS-Alpha) * DQ-RS-Role-Component.
091500 gg020-Exit.
091600     exit     paragraph.
091700*
091800 gg021-Accum-Role-Component.
091900     compute  DQ-RS-One-Term =
092000              DQ-RT-Weight (DQ-Role-Ix, DQ-WK-Dim-Ix) *
092100                  DQ-SC-Score (DQ-WK-Dim-Ix).
092200     add      DQ-RS-One-Term to DQ-RS-Role-Component.
092300 gg021-Exit.
092400     exit     paragraph.
092500*
092600 gg030-Detect-Risk.
092700     move     "N" to DQ-RR-Risk-Flag (DQ-Rr-Ix).
092800     move     zero to DQ-RR-Fail-Count (DQ-Rr-Ix).
092900     perform  gg031-Check-One-Critical-Dim thru gg031-Exit
093000              varying DQ-WK-Dim-Ix from 1 by 1
093100              until   DQ-WK-Dim-Ix > 7.
093200 gg030-Exit.
093300     exit     paragraph.
093400*
093500 gg031-Check-One-Critical-Dim.
093600     if       DQ-RT-Crit (DQ-Role-Ix, DQ-WK-Dim-Ix) = "Y"
093700        and   DQ-SC-Score (DQ-WK-Dim-Ix) <
093800                  DQ-RT-Threshold (DQ-Role-Ix)
093900              move "Y" to DQ-RR-Risk-Flag (DQ-Rr-Ix)
094000              add  1 to DQ-RR-Fail-Count (DQ-Rr-Ix)
094100              move DQ-Dim-Name (DQ-WK-Dim-Ix) to
094200                        DQ-RR-Fail-Dim (DQ-Rr-Ix,
094300                            DQ-RR-Fail-Count (DQ-Rr-Ix))
094400              move DQ-SC-Score (DQ-WK-Dim-Ix) to
094500                        DQ-RR-Fail-Score (DQ-Rr-Ix,
094600                            DQ-RR-Fail-Count (DQ-Rr-Ix))
094700     end-if.
094800 gg031-Exit.
094900     exit     paragraph.
095000*
095100*-----------------------------------------------------------------
095200*   REPORT ASSEMBLY
095300*-----------------------------------------------------------------
095400*
095500 hh000-Write-Dataset-Report section.
095600     generate DQ-Rpt-Dataset-Head.
095700     perform  hh020-Write-Dimension-Lines thru hh020-Exit
095800              varying DQ-WK-Dim-Ix from 1 by 1
095900              until   DQ-WK-Dim-Ix > 7.
096000     generate DQ-Rpt-Base-Line.
096100     perform  hh040-Write-One-Role-Block thru hh040-Exit
096200              varying DQ-Role-Ix from 1 by 1
096300              until   DQ-Role-Ix > 6.
096400     generate DQ-Rpt-Dataset-Trail.
096500 hh000-Exit.
096600     exit     section.
096700*
096800 hh020-Write-Dimension-Lines.
096900     move     DQ-Dim-Name (DQ-WK-Dim-Ix) to DQ-RPT-Dim-Name.
097000     move     DQ-SC-Score (DQ-WK-Dim-Ix) to DQ-RPT-Dim-Score.
097100     generate DQ-Rpt-Dim-Line.
097200 hh020-Exit.
097300     exit     paragraph.
097400*
097500 hh040-Write-One-Role-Block.
097600     set      DQ-Rr-Ix to DQ-Role-Ix.
097700     move     DQ-RT-Role-Name (DQ-Role-Ix) to DQ-RPT-Role-Name.
097800     move     DQ-RT-Risk-Level (DQ-Role-Ix) to DQ-RPT-Role-Risk.
097900     generate DQ-Rpt-Role-Head.
098000     if       not DQ-RR-Is-Applicable (DQ-Rr-Ix)
098100              move DQ-RT-Req-Signal (DQ-Role-Ix) to
098200                        DQ-RPT-Role-Signal
098300              generate DQ-Rpt-Role-Na
098400     else
098500              move DQ-RR-Rus (DQ-Rr-Ix) to DQ-RPT-Role-Rus
098600              move "N" to DQ-WK-Has-Critical-Flag
098700              perform hh045-Scan-Has-Critical thru
098800                      hh045-Exit
098900                      varying DQ-WK-Dim-Ix from 1 by 1
099000                      until   DQ-WK-Dim-Ix > 7
099100                         or   DQ-WK-Has-Critical
099200              if   not DQ-WK-Has-Critical
099300                   generate DQ-Rpt-Role-Rus-Plain
099400                   perform hh043-Write-Exec-Line thru
099500                           hh043-Exit
099600              else
099700                   if   DQ-RR-Risk-Found (DQ-Rr-Ix)
099800                        generate DQ-Rpt-Role-Rus-Risk
099900                        perform hh041-Write-One-Risk-Line thru
100000                                hh041-Exit
100100                                varying DQ-WK-Fail-Ix from
100200                                    1 by 1
100300                                until DQ-WK-Fail-Ix >
100400                                    DQ-RR-Fail-Count
100500                                        (DQ-Rr-Ix)
100600                   else
100700                        generate DQ-Rpt-Role-Rus-Ok
100800                        perform hh044-Write-Crit-Name-Line thru
100900                                hh044-Exit
101000                                varying DQ-WK-Dim-Ix from
101100                                    1 by 1
101200                                until DQ-WK-Dim-Ix > 7
101300                   end-if
101400              end-if
101500     end-if.
101600 hh040-Exit.
101700     exit     paragraph.
101800*
101900 hh041-Write-One-Risk-Line.
102000     move     DQ-RR-Fail-Dim (DQ-Rr-Ix, DQ-WK-Fail-Ix) to
102100                   DQ-RPT-Fail-Dim.
102200     move     DQ-RR-Fail-Score (DQ-Rr-Ix, DQ-WK-Fail-Ix) to
102300                   DQ-RPT-Fail-Score.
102400     move     DQ-RT-Threshold (DQ-Role-Ix) to
102500                   DQ-RPT-Role-Threshold.
102600     generate DQ-Rpt-Risk-Line.
102700 hh041-Exit.
102800     exit     paragraph.
102900*
103000 hh043-Write-Exec-Line.
103100     if       DQ-SC-Score (1) < 60
103200              move "ACCURACY IS BELOW 60 - REVIEW DATA SOURCE"
103300                   & " QUALITY" to DQ-RPT-Exec-Msg
103400     else
103500              move "OVERALL DATA QUALITY PRESENTS A BALANCED"
103600                   & " PICTURE" to DQ-RPT-Exec-Msg
103700     end-if.
103800     generate DQ-Rpt-Exec-Line.
103900 hh043-Exit.
104000     exit     paragraph.
104100*
104200 hh044-Write-Crit-Name-Line.
104300     if       DQ-RT-Crit (DQ-Role-Ix, DQ-WK-Dim-Ix) = "Y"
104400              move DQ-Dim-Name (DQ-WK-Dim-Ix) to
104500                        DQ-RPT-Crit-Name
104600              move DQ-RT-Threshold (DQ-Role-Ix) to
104700                        DQ-RPT-Role-Threshold
104800              generate DQ-Rpt-Crit-Line
104900     end-if.
105000 hh044-Exit.
105100     exit     paragraph.
105200*
105300 hh045-Scan-Has-Critical.
105400     if       DQ-RT-Crit (DQ-Role-Ix, DQ-WK-Dim-Ix) = "Y"
105500              move "Y" to DQ-WK-Has-Critical-Flag
105600     end-if.
105700 hh045-Exit.
105800     exit     paragraph.
105900*
106000*-----------------------------------------------------------------
106100*   ZZ-SERIES - SHARED UTILITY & ERROR PARAGRAPHS
106200*-----------------------------------------------------------------
106300*
106400*   25/04/90 jpc - Julian day-number pair.  ZZ080 turns one
106500*   CCYYMMDD date into an absolute day number (Fliegel & Van
106600*   Flandern); ZZ081 runs it twice (RUN-DATE, then the column's
106700*   TS-MAX-DATE, staged through DQ-WK-Other-Date) and subtracts.
106800*   No intrinsic FUNCTION used - this shop's compiler predates
106900*   that extension.
107000*
107100 zz080-Compute-Jdn.
107200     compute  DQ-JD-A = (14 - DQ-JD-Mm) / 12.
107300     compute  DQ-JD-Y2 = DQ-JD-Ccyy + 4800 - DQ-JD-A.
107400     compute  DQ-JD-M2 = DQ-JD-Mm + 12 * DQ-JD-A - 3.
107500     compute  DQ-JD-Jdn =
107600              DQ-JD-Dd
107700              + (153 * DQ-JD-M2 + 2) / 5
107800              + 365 * DQ-JD-Y2
107900              + DQ-JD-Y2 / 4
108000              - DQ-JD-Y2 / 100
108100              + DQ-JD-Y2 / 400
108200              - 32045.
108300 zz080-Exit.
108400     exit     paragraph.
108500*
108600 zz081-Compute-Delta-Days.
108700     move     DQ-WK-Run-Date to DQ-WK-Date-Work.
108800     move     DQ-DW-Ccyy to DQ-JD-Ccyy.
108900     move     DQ-DW-Mm   to DQ-JD-Mm.
109000     move     DQ-DW-Dd   to DQ-JD-Dd.
109100     perform  zz080-Compute-Jdn thru zz080-Exit.
109200     move     DQ-JD-Jdn to DQ-JD-Jdn-1.
109300     move     DQ-WK-Other-Date to DQ-WK-Date-Work.
109400     move     DQ-DW-Ccyy to DQ-JD-Ccyy.
109500     move     DQ-DW-Mm   to DQ-JD-Mm.
109600     move     DQ-DW-Dd   to DQ-JD-Dd.
109700     perform  zz080-Compute-Jdn thru zz080-Exit.
109800     move     DQ-JD-Jdn to DQ-JD-Jdn-2.
109900     compute  DQ-JD-Delta-Days = DQ-JD-Jdn-1 - DQ-JD-Jdn-2.
110000 zz081-Exit.
110100     exit     paragraph.
110200*
110300*   Substring scan, shared by every U1 name test - caller
110400*   loads DQ-WK-Search-Text and DQ-WK-Pattern/-Len first.
110500*
110600 zz085-Name-Contains      section.
110700     move     "N" to DQ-WK-Contains-Flag.
110800     move     1 to DQ-WK-Scan-Ix.
110900     perform  zz086-Scan-One-Pos thru zz086-Exit
111000              until   DQ-WK-Scan-Ix >
111100                          31 - DQ-WK-Pattern-Len
111200                 or   DQ-WK-Found.
111300 zz085-Exit.
111400     exit     section.
111500*
111600 zz086-Scan-One-Pos.
111700     if       DQ-WK-Search-Text
111800                   (DQ-WK-Scan-Ix : DQ-WK-Pattern-Len) =
111900              DQ-WK-Pattern (1 : DQ-WK-Pattern-Len)
112000              move "Y" to DQ-WK-Contains-Flag
112100     else
112200              add  1 to DQ-WK-Scan-Ix
112300     end-if.
112400 zz086-Exit.
112500     exit     paragraph.
112600*
112700 zz091-Open-Profile-File  section.
112800     open     input Profile-File.
112900     if       not DQ-Profile-Ok
113000              display DQ001
113100              display DQ-Profile-Status
113200              move 8 to return-code
113300              stop run
113400     end-if.
113500 zz091-Exit.
113600     exit     section.
113700*
113800 zz092-Open-Report-File   section.
113900     open     output Report-File.
114000     if       not DQ-Report-Ok
114100              display DQ002
114200              display DQ-Report-Status
114300              move 8 to return-code
114400              stop run
114500     end-if.
114600 zz092-Exit.
114700     exit     section.
114800*
114900 zz095-Abort-Bad-Record   section.
115000     display  DQ004.
115100     display  DQ-Profile-Record.
115200     move     12 to return-code.
115300     stop     run.
115400 zz095-Exit.
115500     exit     section.
115600*
115700 zz096-Abort-Bad-Weights  section.
115800     display  DQ003.
115900     move     16 to return-code.
116000     stop     run.
116100 zz096-Exit.
116200     exit     section.
116300*
116400*   Clamp paragraphs - one per dimension subscript, since
116500*   this compiler has no way to pass a field by reference
116600*   into a shared paragraph.
116700*
116800 zz099-Clamp-Score-1.
116900     if       DQ-SC-Score (1) < 0
117000              move zero to DQ-SC-Score (1)
117100     end-if.
117200     if       DQ-SC-Score (1) > 100
117300              move 100 to DQ-SC-Score (1)
117400     end-if.
117500     go to    zz099-Exit.
117600 zz099-Clamp-Score-2.
117700     if       DQ-SC-Score (2) < 0
117800              move zero to DQ-SC-Score (2)
117900     end-if.
118000     if       DQ-SC-Score (2) > 100
118100              move 100 to DQ-SC-Score (2)
118200     end-if.
118300     go to    zz099-Exit.
118400 zz099-Clamp-Score-3.
118500     if       DQ-SC-Score (3) < 0
118600              move zero to DQ-SC-Score (3)
118700     end-if.
118800     if       DQ-SC-Score (3) > 100
118900              move 100 to DQ-SC-Score (3)
119000     end-if.
119100     go to    zz099-Exit.
119200 zz099-Clamp-Score-4.
119300     if       DQ-SC-Score (4) < 0
119400              move zero to DQ-SC-Score (4)
119500     end-if.
119600     if       DQ-SC-Score (4) > 100
119700              move 100 to DQ-SC-Score (4)
119800     end-if.
119900     go to    zz099-Exit.
120000 zz099-Clamp-Score-5.
120100     if       DQ-SC-Score (5) < 0
120200              move zero to DQ-SC-Score (5)
120300     end-if.
120400     if       DQ-SC-Score (5) > 100
120500              move 100 to DQ-SC-Score (5)
120600     end-if.
120700     go to    zz099-Exit.
120800 zz099-Clamp-Score-6.
120900     if       DQ-SC-Score (6) < 0
121000              move zero to DQ-SC-Score (6)
121100     end-if.
121200     if       DQ-SC-Score (6) > 100
121300              move 100 to DQ-SC-Score (6)
121400     end-if.
121500     go to    zz099-Exit.
121600 zz099-Clamp-Score-7.
121700     if       DQ-SC-Score (7) < 0
121800              move zero to DQ-SC-Score (7)
121900     end-if.
122000     if       DQ-SC-Score (7) > 100
122100              move 100 to DQ-SC-Score (7)
122200     end-if.
122300 zz099-Exit.
122400     exit     paragraph.

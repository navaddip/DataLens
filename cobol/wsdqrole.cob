000100*  ******************************************
000200*                                           *
000300*   Role Profile Table (fixed, 6 entries)    *
000400*     Weight order is always:                *
000500*     Acc,Comp,Cons,Time,Uniq,Valid,Integ     *
000600*  ******************************************
000700*
000800*   18/12/25 rmh - Created.
000900*   27/12/25 rmh - Req-signal literals filled in after
001000*                  confirming signal names with compliance.
001100*   09/02/26 rmh - Executive weights corrected to .1429,
001200*                  was .1428 - 7 x .1428 failed the +/-.001
001300*                  sum check. Y2K note: leave threshold
001400*                  fields 3 digits, never 2, for Y2038-safe
001500*                  widening later.
001600*   11/02/26 rmh - Collapsed DQ-RT-Weight-Acc..Integ and
001700*                  DQ-RT-Crit-Acc..Integ into two OCCURS 7
001800*                  tables, same physical layout, so GG020/
001900*                  GG030 can subscript by dimension number.
002000*                  Fail-Dim widened 11 -> 14 to hold
002100*                  "COMPLETENESS" in full.
002200*
002300 01  DQ-Role-Literal.
002400     03  DQ-RL-1.
002500         05  filler   pic x(24) value "DATA ENGINEER".
002600         05  filler   pic x(20) value "TECHNICAL".
002700         05  filler   pic 9v9(4) value 0.2000.
002800         05  filler   pic 9v9(4) value 0.2500.
002900         05  filler   pic 9v9(4) value 0.0750.
003000         05  filler   pic 9v9(4) value 0.0750.
003100         05  filler   pic 9v9(4) value 0.0750.
003200         05  filler   pic 9v9(4) value 0.0750.
003300         05  filler   pic 9v9(4) value 0.2500.
003400         05  filler   pic x value "Y".
003500         05  filler   pic x value "Y".
003600         05  filler   pic x value "N".
003700         05  filler   pic x value "N".
003800         05  filler   pic x value "N".
003900         05  filler   pic x value "N".
004000         05  filler   pic x value "Y".
004100         05  filler   pic 9(3) value 080.
004200         05  filler   pic x(20) value spaces.
004300     03  DQ-RL-2.
004400         05  filler   pic x(24) value "DATA SCIENTIST".
004500         05  filler   pic x(20) value "MODEL PERFORMANCE".
004600         05  filler   pic 9v9(4) value 0.0875.
004700         05  filler   pic 9v9(4) value 0.2000.
004800         05  filler   pic 9v9(4) value 0.2500.
004900         05  filler   pic 9v9(4) value 0.0875.
005000         05  filler   pic 9v9(4) value 0.0875.
005100         05  filler   pic 9v9(4) value 0.2000.
005200         05  filler   pic 9v9(4) value 0.0875.
005300         05  filler   pic x value "N".
005400         05  filler   pic x value "Y".
005500         05  filler   pic x value "Y".
005600         05  filler   pic x value "N".
005700         05  filler   pic x value "N".
005800         05  filler   pic x value "Y".
005900         05  filler   pic x value "N".
006000         05  filler   pic 9(3) value 075.
006100         05  filler   pic x(20) value spaces.
006200     03  DQ-RL-3.
006300         05  filler   pic x(24) value "FRAUD ANALYST".
006400         05  filler   pic x(20) value "HIGH OPERATIONAL".
006500         05  filler   pic 9v9(4) value 0.0750.
006600         05  filler   pic 9v9(4) value 0.0750.
006700         05  filler   pic 9v9(4) value 0.0750.
006800         05  filler   pic 9v9(4) value 0.3000.
006900         05  filler   pic 9v9(4) value 0.3000.
007000         05  filler   pic 9v9(4) value 0.1000.
007100         05  filler   pic 9v9(4) value 0.0750.
007200         05  filler   pic x value "N".
007300         05  filler   pic x value "N".
007400         05  filler   pic x value "N".
007500         05  filler   pic x value "Y".
007600         05  filler   pic x value "Y".
007700         05  filler   pic x value "N".
007800         05  filler   pic x value "N".
007900         05  filler   pic 9(3) value 075.
008000         05  filler   pic x(20) value "HAS_TRANSACTION_ID".
008100     03  DQ-RL-4.
008200         05  filler   pic x(24) value "COMPLIANCE OFFICER".
008300         05  filler   pic x(20) value "REGULATORY".
008400         05  filler   pic 9v9(4) value 0.2500.
008500         05  filler   pic 9v9(4) value 0.2000.
008600         05  filler   pic 9v9(4) value 0.0750.
008700         05  filler   pic 9v9(4) value 0.0750.
008800         05  filler   pic 9v9(4) value 0.0750.
008900         05  filler   pic 9v9(4) value 0.0750.
009000         05  filler   pic 9v9(4) value 0.2500.
009100         05  filler   pic x value "Y".
009200         05  filler   pic x value "N".
009300         05  filler   pic x value "N".
009400         05  filler   pic x value "N".
009500         05  filler   pic x value "N".
009600         05  filler   pic x value "Y".
009700         05  filler   pic x value "Y".
009800         05  filler   pic 9(3) value 085.
009900         05  filler   pic x(20) value "HAS_KYC".
010000     03  DQ-RL-5.
010100         05  filler   pic x(24) value "FINANCE / SETTLEMENT".
010200         05  filler   pic x(20) value "FINANCIAL".
010300         05  filler   pic 9v9(4) value 0.3000.
010400         05  filler   pic 9v9(4) value 0.0625.
010500         05  filler   pic 9v9(4) value 0.0625.
010600         05  filler   pic 9v9(4) value 0.1500.
010700         05  filler   pic 9v9(4) value 0.0625.
010800         05  filler   pic 9v9(4) value 0.3000.
010900         05  filler   pic 9v9(4) value 0.0625.
011000         05  filler   pic x value "Y".
011100         05  filler   pic x value "N".
011200         05  filler   pic x value "N".
011300         05  filler   pic x value "N".
011400         05  filler   pic x value "N".
011500         05  filler   pic x value "Y".
011600         05  filler   pic x value "N".
011700         05  filler   pic 9(3) value 090.
011800         05  filler   pic x(20) value "HAS_AMOUNT".
011900     03  DQ-RL-6.
012000         05  filler   pic x(24) value "EXECUTIVE / LEADERSHIP".
012100         05  filler   pic x(20) value "STRATEGIC".
012200         05  filler   pic 9v9(4) value 0.1429.
012300         05  filler   pic 9v9(4) value 0.1429.
012400         05  filler   pic 9v9(4) value 0.1429.
012500         05  filler   pic 9v9(4) value 0.1429.
012600         05  filler   pic 9v9(4) value 0.1429.
012700         05  filler   pic 9v9(4) value 0.1429.
012800         05  filler   pic 9v9(4) value 0.1429.
012900         05  filler   pic x value "N".
013000         05  filler   pic x value "N".
013100         05  filler   pic x value "N".
013200         05  filler   pic x value "N".
013300         05  filler   pic x value "N".
013400         05  filler   pic x value "N".
013500         05  filler   pic x value "N".
013600         05  filler   pic 9(3) value 060.
013700         05  filler   pic x(20) value spaces.
013800*
013900*
014000*   DQ-RT-Weight and DQ-RT-Crit are laid over the seven
014100*   weight fillers and seven flag fillers above, in the
014200*   fixed Acc,Comp,Cons,Time,Uniq,Valid,Integ order, so
014300*   the U2-3/U4 scoring loops can walk dimension 1-7 by
014400*   subscript instead of seven named moves apiece.
014500*
014600 01  DQ-Role-Table redefines DQ-Role-Literal.
014700     03  DQ-RT-Entry occurs 6 times
014800                     indexed by DQ-Role-Ix.
014900         05  DQ-RT-Role-Name      pic x(24).
015000         05  DQ-RT-Risk-Level     pic x(20).
015100         05  DQ-RT-Weight         pic 9v9(4) occurs 7.
015200         05  DQ-RT-Crit           pic x      occurs 7.
015300         05  DQ-RT-Threshold      pic 9(3).
015400         05  DQ-RT-Req-Signal     pic x(20).
015500*
015600*   Per-role working results, rebuilt for each dataset.
015700*
015800 01  DQ-Role-Result-Table.
015900     03  DQ-RR-Entry occurs 6 times
016000                     indexed by DQ-Rr-Ix.
016100         05  DQ-RR-Applicable     pic x.
016200             88  DQ-RR-Is-Applicable   value "Y".
016300         05  DQ-RR-Rus            pic s9(3)v99 comp-3.
016400         05  DQ-RR-Risk-Flag      pic x.
016500             88  DQ-RR-Risk-Found      value "Y".
016600         05  DQ-RR-Fail-Count     pic 9(1) comp.
016700         05  DQ-RR-Fail-Dim       pic x(14) occurs 7.
016800         05  DQ-RR-Fail-Score     pic s9(3)v9 comp-3
016900                                  occurs 7.
017000         05  filler               pic x(4).
017100*
